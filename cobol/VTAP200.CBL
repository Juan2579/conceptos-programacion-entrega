000100******************************************************************
000110* FECHA       : 14/08/1991                                       *
000120* PROGRAMADOR : MARTA ELENA OSORIO (MEOS)                        *
000130* APLICACION  : VENTAS                                           *
000140* PROGRAMA    : VTAP200                                          *
000150* TIPO        : BATCH (SUBRUTINA, CALLED)                        *
000160* DESCRIPCION : RECIBE POR LINKAGE LAS TABLAS DE PRODUCTOS Y DE  *
000170*             : VENDEDORES ARMADAS POR VTAP100, LAS ORDENA EN    *
000180*             : FORMA DESCENDENTE (VENDEDORES POR DINERO COBRADO,*
000190*             : PRODUCTOS POR UNIDADES VENDIDAS), ESCRIBE LOS    *
000200*             : DOS ARCHIVOS DE REPORTE Y DESPLIEGA LAS          *
000210*             : ESTADISTICAS FINALES DE LA CORRIDA.              *
000220* ARCHIVOS    : VTRPVD=S,VTRPPR=S,SORTWK1=T,SORTWK2=T            *
000230* PROGRAMA(S) : NO APLICA (CALLED POR VTAP100)                   *
000240* ACCION (ES) : P=PROCESA                                        *
000250* INSTALADO   : 20/08/1991                                       *
000260* BPM/RATIONAL: 100231                                           *
000270* NOMBRE      : PROCESO DE VENTAS - ORDEN, REPORTES Y ESTADIST.  *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.                    VTAP200.
000310 AUTHOR.                        MARTA ELENA OSORIO.
000320 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS-VENTAS.
000330 DATE-WRITTEN.                  14/08/1991.
000340 DATE-COMPILED.
000350 SECURITY.                      USO INTERNO DEL DEPARTAMENTO DE
000360                                 SISTEMAS. PROHIBIDA SU COPIA SIN
000370                                 AUTORIZACION.
000380******************************************************************
000390*                    B I T A C O R A   D E   C A M B I O S       *
000400*------------------------------------------------------------   *
000410* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000420*------------------------------------------------------------   *
000430* 14/08/91  MEOS (ORIGINAL)    100231    PRIMERA VERSION: ORDENA  VP910814
000440*                                        VENDEDORES Y PRODUCTOS   VP910814
000450*                                        CON SORT INTERNO Y       VP910814
000460*                                        ESCRIBE LOS REPORTES.    VP910814
000470* 02/03/92  MEOS               100455    SE AGREGA NOMBRE COMPLE  VP920302
000480*                                        TO DEL VENDEDOR A LAS    VP920302
000490*                                        ESTADISTICAS DE MEJOR    VP920302
000500*                                        VENDEDOR.                VP920302
000510* 19/11/93  RPER               100812    SE DOCUMENTA QUE TODOS   VP931119
000520*                                        LOS VENDEDORES Y PRODUC  VP931119
000530*                                        TOS DEL MAESTRO APARE-   VP931119
000540*                                        CEN EN EL REPORTE AUN    VP931119
000550*                                        CON ACUMULADO EN CERO.   VP931119
000560* 23/05/97  JCAST              101674    SE AJUSTA GRAN TOTAL     VP970523
000570*                                        COBRADO A 9(11) PARA     VP970523
000580*                                        EVITAR DESBORDE EN LA    VP970523
000590*                                        SUMATORIA DE TODOS LOS   VP970523
000600*                                        VENDEDORES.              VP970523
000610* 30/11/98  JCAST              102015    REVISION Y2K: NINGUN     VP981130
000620*                                        CAMPO DE FECHA EN ESTE   VP981130
000630*                                        PROGRAMA MANEJA AAAA;    VP981130
000640*                                        SE DEJA CONSTANCIA, NO   VP981130
000650*                                        SE REQUIRIO CAMBIO.      VP981130
000660* 14/02/01  DMORA              102455    SE CORRIGE EMPATE EN LA  VP010214
000670*                                        SELECCION DE MEJOR VEN-  VP010214
000680*                                        DEDOR/PRODUCTO: DEBE     VP010214
000690*                                        GANAR EL PRIMERO ENCON-  VP010214
000700*                                        TRADO EN LA TABLA.       VP010214
000710* 06/09/02  DMORA              102811    SE ESTANDARIZA FORMATO   VP020906
000720*                                        DE LOS DOS REPORTES A    VP020906
000730*                                        CAMPOS SEPARADOS POR     VP020906
000740*                                        ";" CON MONTO A 2        VP020906
000750*                                        DECIMALES EXACTOS.       VP020906
000760* 14/10/03  LVEGA              103122    EL ACUMULADOR DE DINERO  VP031014
000770*                                        COBRADO POR VENDEDOR     VP031014
000780*                                        (VTVE-MONEY-COLLECTED)   VP031014
000790*                                        SE AMPLIA A 9(11) PARA   VP031014
000800*                                        QUEDAR CONSISTENTE CON   VP031014
000810*                                        EL GRAN TOTAL AJUSTADO   VP031014
000820*                                        EN 101674.               VP031014
000830* 22/12/03  PSOLER             103230    SE DETECTA QUE EL PASE   VP031222
000840*                                        ANTERIOR (103122) AMPLIO VP031222
000850*                                        POR ERROR EL REGISTRO DE VP031222
000860*                                        ORDENAMIENTO (VTSRTV) Y  VP031222
000870*                                        EL REPORTE VTRPVD A      VP031222
000880*                                        9(11).99; EL LAYOUT DEL  VP031222
000890*                                        REPORTE ES FIJO A        VP031222
000900*                                        9(9).99 POR ESPECIFICA-  VP031222
000910*                                        CION, ASI QUE SE REGRESA VP031222
000920*                                        AMBOS CAMPOS A ESE ANCHO VP031222
000930*                                        (EL ACUMULADOR INTERNO   VP031222
000940*                                        VTVE-MONEY-COLLECTED SE  VP031222
000950*                                        DEJA EN 9(11), SIGUE     VP031222
000960*                                        SIENDO CORRECTO). SE     VP031222
000970*                                        AGREGA ADEMAS EL CALCULO VP031222
000980*                                        DE TOTAL VENDIDO POR     VP031222
000990*                                        PRODUCTO (PRECIO POR     VP031222
001000*                                        UNIDADES) COMO DATO      VP031222
001010*                                        DISPONIBLE, DESPLEGADO   VP031222
001020*                                        PARA EL PRODUCTO MAS     VP031222
001030*                                        VENDIDO EN ESTADISTICAS. VP031222
001040******************************************************************
001050 ENVIRONMENT DIVISION.
001060 CONFIGURATION SECTION.
001070 SPECIAL-NAMES.
001080     C01                    IS TOP-OF-FORM
001090     CLASS NUMERICA-VALIDA  IS "0" THRU "9".
001100 INPUT-OUTPUT SECTION.
001110 FILE-CONTROL.
001120******************************************************************
001130*              A R C H I V O S   D E   S A L I D A
001140******************************************************************
001150     SELECT VTRPVD  ASSIGN   TO VTRPVD
001160            ORGANIZATION     IS LINE SEQUENTIAL.
001170     SELECT VTRPPR  ASSIGN   TO VTRPPR
001180            ORGANIZATION     IS LINE SEQUENTIAL.
001190     SELECT VTSRTV  ASSIGN   TO SORTWK1.
001200     SELECT VTSRTP  ASSIGN   TO SORTWK2.
001210 DATA DIVISION.
001220 FILE SECTION.
001230*1 -->REPORTE DE VENDEDORES ORDENADO DESCENDENTE POR COBRADO
001240 FD  VTRPVD
001250     RECORDING MODE IS F.
001260     COPY VTRPVD.
001270*2 -->REPORTE DE PRODUCTOS ORDENADO DESCENDENTE POR VENDIDO
001280 FD  VTRPPR
001290     RECORDING MODE IS F.
001300     COPY VTRPPR.
001310*3 -->ARCHIVO DE TRABAJO DEL SORT DE VENDEDORES
001320 SD  VTSRTV.
001330 01  VTSV-REGISTRO-ORDEN.
001340     05  VTSV-GIVEN-NAMES          PIC X(20).
001350     05  FILLER                    PIC X(01)  VALUE ';'.
001360     05  VTSV-SURNAMES             PIC X(30).
001370     05  FILLER                    PIC X(01)  VALUE ';'.
001380     05  VTSV-MONEY-COLLECTED      PIC 9(09).99.                  VP031222
001390*4 -->ARCHIVO DE TRABAJO DEL SORT DE PRODUCTOS
001400 SD  VTSRTP.
001410 01  VTSP-REGISTRO-ORDEN.
001420     05  VTSP-PRODUCT-NAME         PIC X(40).
001430     05  FILLER                    PIC X(01)  VALUE ';'.
001440     05  VTSP-UNIT-PRICE           PIC 9(07).99.
001450     05  FILLER                    PIC X(01)  VALUE ';'.
001460     05  VTSP-QUANTITY-SOLD        PIC 9(07).
001470 
001480 WORKING-STORAGE SECTION.
001490******************************************************************
001500*          C O N T A D O R E S   I N D E P E N D I E N T E S     *
001510******************************************************************
001520 77  WKS-PROGRAMA                   PIC X(08)       VALUE
001530                                                     "VTAP200".
001540 77  WKS-GRAN-TOTAL-UNIDADES        PIC 9(09) COMP  VALUE ZEROS.
001550******************************************************************
001560*               C A M P O S    D E    T R A B A J O              *
001570******************************************************************
001580 01  WKS-MASK                       PIC Z,ZZZ,ZZZ,ZZ9.
001590 01  WKS-MASK-MONTO                 PIC Z,ZZZ,ZZZ,ZZ9.99.
001600 
001610*    GRAN TOTAL DE DINERO COBRADO, CON VISTA ALTERNA SEPARADA
001620*    EN ENTERO/DECIMAL PARA DIAGNOSTICO EN CASO DE DESBORDE
001630*    (REQUERIMIENTO 101674).
001640 01  WKS-GRAN-TOTAL-COLECTADO       PIC S9(11)V99   VALUE ZEROS.
001650 01  WKS-GRAN-TOTAL-COLECTADO-R REDEFINES
001660                                 WKS-GRAN-TOTAL-COLECTADO.
001670     05  WKS-GTC-ENTERO              PIC S9(11).
001680     05  WKS-GTC-DECIMAL              PIC 9(02).
001690 
001700*    MEJOR VENDEDOR DE LA CORRIDA, CON IMAGEN CRUDA PARA
001710*    TRANSCRIBIR EN LA BITACORA SI SE REQUIERE (REQUERIMIENTO
001720*    100455).
001730 01  WKS-MEJOR-VENDEDOR.
001740     05  WKS-MV-GIVEN-NAMES          PIC X(20).
001750     05  WKS-MV-SURNAMES             PIC X(30).
001760     05  WKS-MV-MONEY                PIC S9(11)V99.               VP031014
001770     05  FILLER                      PIC X(05)  VALUE SPACES.
001780 01  WKS-MEJOR-VENDEDOR-R REDEFINES WKS-MEJOR-VENDEDOR
001790                                 PIC X(68).                       VP031014
001800 
001810*    MEJOR PRODUCTO DE LA CORRIDA, MISMA TECNICA QUE ARRIBA.
001820*    EL TOTAL VENDIDO (PRECIO POR UNIDADES) SE CALCULA AL         VP031222
001830*    ENCONTRAR EL MEJOR PRODUCTO, PARA DESPLEGARLO EN LAS         VP031222
001840*    ESTADISTICAS (REQUERIMIENTO 103230).                         VP031222
001850 01  WKS-MEJOR-PRODUCTO.
001860     05  WKS-MP-PRODUCT-NAME         PIC X(40).
001870     05  WKS-MP-QTY-SOLD             PIC 9(07) COMP.
001880     05  WKS-MP-TOTAL-VENTAS         PIC 9(11)V99.                VP031222
001890     05  FILLER                      PIC X(05)  VALUE SPACES.
001900 01  WKS-MEJOR-PRODUCTO-R REDEFINES WKS-MEJOR-PRODUCTO
001910                                 PIC X(65).                       VP031222
001920 
001930******************************************************************
001940*       T A B L A   D E   P R O D U C T O S   E N   M E M O R I A
001950******************************************************************
001960 LINKAGE SECTION.
001970 01  LK-TABLA-PRODUCTOS.
001980     05  VTPE-CNT-PRODUCTOS         PIC 9(05) COMP.
001990     COPY VTPETB.
002000 
002010******************************************************************
002020*      T A B L A   D E   V E N D E D O R E S   E N   M E M O R I A
002030******************************************************************
002040 01  LK-TABLA-VENDEDORES.
002050     05  VTVE-CNT-VENDEDORES        PIC 9(05) COMP.
002060     COPY VTVETB.
002070******************************************************************
002080 PROCEDURE DIVISION USING LK-TABLA-PRODUCTOS, LK-TABLA-VENDEDORES.
002090 000-MAIN SECTION.
002100     PERFORM 100-ARMA-NOMBRES-VENDEDORES
002110     PERFORM 200-ORDENA-VENDEDORES
002120     PERFORM 300-ORDENA-PRODUCTOS
002130     PERFORM 900-ESTADISTICAS
002140     GOBACK.
002150 000-MAIN-E. EXIT.
002160 
002170*ARMA EL NOMBRE COMPLETO DE CADA VENDEDOR (NOMBRES + UN ESPACIO
002180*+ APELLIDOS, SIN BLANCOS FINALES) ANTES DE ORDENAR Y REPORTAR.
002190 100-ARMA-NOMBRES-VENDEDORES SECTION.
002200     PERFORM 105-ARMA-UN-NOMBRE THRU 105-ARMA-UN-NOMBRE-E
002210             VARYING WKS-VD-IDX FROM 1 BY 1
002220             UNTIL WKS-VD-IDX > VTVE-CNT-VENDEDORES.
002230 100-ARMA-NOMBRES-VENDEDORES-E. EXIT.
002240 
002250 105-ARMA-UN-NOMBRE SECTION.
002260     STRING VTVE-GIVEN-NAMES (WKS-VD-IDX) DELIMITED BY SPACE
002270            " "                           DELIMITED BY SIZE
002280            VTVE-SURNAMES (WKS-VD-IDX)    DELIMITED BY SPACE
002290       INTO VTVE-NOMBRE-COMPLETO (WKS-VD-IDX)
002300     END-STRING.
002310 105-ARMA-UN-NOMBRE-E. EXIT.
002320 
002330*ORDENA LOS VENDEDORES DESCENDENTE POR DINERO COBRADO Y ESCRIBE
002340*EL REPORTE VTRPVD. TODOS LOS VENDEDORES DEL MAESTRO APARECEN,
002350*INCLUSO CON CERO COBRADO (REQUERIMIENTO 100812).
002360 200-ORDENA-VENDEDORES SECTION.
002370     SORT VTSRTV
002380          DESCENDING KEY VTSV-MONEY-COLLECTED
002390          INPUT PROCEDURE IS 210-CARGA-ORDEN-VENDEDORES
002400          GIVING VTRPVD.
002410 200-ORDENA-VENDEDORES-E. EXIT.
002420 
002430 210-CARGA-ORDEN-VENDEDORES SECTION.
002440     PERFORM 215-CARGA-UN-VENDEDOR THRU 215-CARGA-UN-VENDEDOR-E
002450             VARYING WKS-VD-IDX FROM 1 BY 1
002460             UNTIL WKS-VD-IDX > VTVE-CNT-VENDEDORES.
002470 210-CARGA-ORDEN-VENDEDORES-E. EXIT.
002480 
002490 215-CARGA-UN-VENDEDOR SECTION.
002500     MOVE VTVE-GIVEN-NAMES     (WKS-VD-IDX) TO VTSV-GIVEN-NAMES
002510     MOVE VTVE-SURNAMES        (WKS-VD-IDX) TO VTSV-SURNAMES
002520     MOVE VTVE-MONEY-COLLECTED (WKS-VD-IDX) TO
002530          VTSV-MONEY-COLLECTED
002540     RELEASE VTSV-REGISTRO-ORDEN.
002550 215-CARGA-UN-VENDEDOR-E. EXIT.
002560 
002570*ORDENA LOS PRODUCTOS DESCENDENTE POR UNIDADES VENDIDAS Y
002580*ESCRIBE EL REPORTE VTRPPR. TODOS LOS PRODUCTOS DEL MAESTRO
002590*APARECEN, INCLUSO CON CERO VENDIDO.
002600 300-ORDENA-PRODUCTOS SECTION.
002610     SORT VTSRTP
002620          DESCENDING KEY VTSP-QUANTITY-SOLD
002630          INPUT PROCEDURE IS 310-CARGA-ORDEN-PRODUCTOS
002640          GIVING VTRPPR.
002650 300-ORDENA-PRODUCTOS-E. EXIT.
002660 
002670 310-CARGA-ORDEN-PRODUCTOS SECTION.
002680     PERFORM 315-CARGA-UN-PRODUCTO THRU 315-CARGA-UN-PRODUCTO-E
002690             VARYING WKS-PR-IDX FROM 1 BY 1
002700             UNTIL WKS-PR-IDX > VTPE-CNT-PRODUCTOS.
002710 310-CARGA-ORDEN-PRODUCTOS-E. EXIT.
002720 
002730 315-CARGA-UN-PRODUCTO SECTION.
002740     MOVE VTPE-PRODUCT-NAME  (WKS-PR-IDX) TO VTSP-PRODUCT-NAME
002750     MOVE VTPE-UNIT-PRICE    (WKS-PR-IDX) TO VTSP-UNIT-PRICE
002760     MOVE VTPE-QUANTITY-SOLD (WKS-PR-IDX) TO
002770          VTSP-QUANTITY-SOLD
002780     RELEASE VTSP-REGISTRO-ORDEN.
002790 315-CARGA-UN-PRODUCTO-E. EXIT.
002800 
002810*ESTADISTICAS FINALES DE LA CORRIDA: CONTEOS, GRANDES TOTALES Y
002820*EL MEJOR VENDEDOR/PRODUCTO. EN CASO DE EMPATE GANA EL PRIMERO
002830*ENCONTRADO EN LA TABLA (REQUERIMIENTO 102455).
002840 900-ESTADISTICAS SECTION.
002850     MOVE ZEROS  TO WKS-GRAN-TOTAL-COLECTADO, WKS-GRAN-TOTAL-UNIDADES
002860     MOVE SPACES TO WKS-MV-GIVEN-NAMES, WKS-MV-SURNAMES
002870     MOVE ZEROS  TO WKS-MV-MONEY
002880     MOVE SPACES TO WKS-MP-PRODUCT-NAME
002890     MOVE ZEROS  TO WKS-MP-QTY-SOLD
002900     MOVE ZEROS  TO WKS-MP-TOTAL-VENTAS                           VP031222
002910
002920     PERFORM 905-ACUMULA-VENDEDOR THRU 905-ACUMULA-VENDEDOR-E
002930             VARYING WKS-VD-IDX FROM 1 BY 1
002940             UNTIL WKS-VD-IDX > VTVE-CNT-VENDEDORES
002950 
002960     PERFORM 910-ACUMULA-PRODUCTO THRU 910-ACUMULA-PRODUCTO-E
002970             VARYING WKS-PR-IDX FROM 1 BY 1
002980             UNTIL WKS-PR-IDX > VTPE-CNT-PRODUCTOS
002990 
003000     DISPLAY
003010     "**********************************************************"
003020     DISPLAY
003030     "*        E S T A D I S T I C A S   D E   V E N T A S     *"
003040     DISPLAY
003050     "**********************************************************"
003060 
003070     MOVE ZEROS                 TO WKS-MASK
003080     MOVE VTVE-CNT-VENDEDORES   TO WKS-MASK
003090     DISPLAY "TOTAL DE VENDEDORES EN EL MAESTRO        : " WKS-MASK
003100 
003110     MOVE ZEROS                 TO WKS-MASK
003120     MOVE VTPE-CNT-PRODUCTOS    TO WKS-MASK
003130     DISPLAY "TOTAL DE PRODUCTOS EN EL MAESTRO         : " WKS-MASK
003140 
003150     MOVE ZEROS                 TO WKS-MASK-MONTO
003160     MOVE WKS-GRAN-TOTAL-COLECTADO TO WKS-MASK-MONTO
003170     DISPLAY "GRAN TOTAL DE DINERO COBRADO              : "
003180             WKS-MASK-MONTO
003190 
003200     MOVE ZEROS                 TO WKS-MASK
003210     MOVE WKS-GRAN-TOTAL-UNIDADES  TO WKS-MASK
003220     DISPLAY "GRAN TOTAL DE UNIDADES VENDIDAS           : "
003230             WKS-MASK
003240 
003250     DISPLAY "MEJOR VENDEDOR (NOMBRES)                  : "
003260             WKS-MV-GIVEN-NAMES
003270     DISPLAY "MEJOR VENDEDOR (APELLIDOS)                : "
003280             WKS-MV-SURNAMES
003290     MOVE ZEROS                 TO WKS-MASK-MONTO
003300     MOVE WKS-MV-MONEY          TO WKS-MASK-MONTO
003310     DISPLAY "MEJOR VENDEDOR (COBRADO)                  : "
003320             WKS-MASK-MONTO
003330 
003340     DISPLAY "PRODUCTO MAS VENDIDO (NOMBRE)              : "
003350             WKS-MP-PRODUCT-NAME
003360     MOVE ZEROS                 TO WKS-MASK
003370     MOVE WKS-MP-QTY-SOLD       TO WKS-MASK
003380     DISPLAY "PRODUCTO MAS VENDIDO (UNIDADES)            : "
003390             WKS-MASK
003400     MOVE ZEROS                 TO WKS-MASK-MONTO                 VP031222
003410     MOVE WKS-MP-TOTAL-VENTAS   TO WKS-MASK-MONTO                 VP031222
003420     DISPLAY "PRODUCTO MAS VENDIDO (TOTAL VENDIDO)  : "           VP031222
003430             WKS-MASK-MONTO                                       VP031222
003440
003450     DISPLAY
003460     "**********************************************************".
003470 900-ESTADISTICAS-E. EXIT.
003480 
003490 905-ACUMULA-VENDEDOR SECTION.
003500     ADD VTVE-MONEY-COLLECTED (WKS-VD-IDX) TO
003510         WKS-GRAN-TOTAL-COLECTADO
003520     IF WKS-VD-IDX = 1
003530        MOVE VTVE-GIVEN-NAMES     (WKS-VD-IDX) TO
003540             WKS-MV-GIVEN-NAMES
003550        MOVE VTVE-SURNAMES        (WKS-VD-IDX) TO
003560             WKS-MV-SURNAMES
003570        MOVE VTVE-MONEY-COLLECTED (WKS-VD-IDX) TO WKS-MV-MONEY
003580     ELSE
003590        IF VTVE-MONEY-COLLECTED (WKS-VD-IDX) > WKS-MV-MONEY
003600           MOVE VTVE-GIVEN-NAMES     (WKS-VD-IDX) TO
003610                WKS-MV-GIVEN-NAMES
003620           MOVE VTVE-SURNAMES        (WKS-VD-IDX) TO
003630                WKS-MV-SURNAMES
003640           MOVE VTVE-MONEY-COLLECTED (WKS-VD-IDX) TO
003650                WKS-MV-MONEY
003660        END-IF
003670     END-IF.
003680 905-ACUMULA-VENDEDOR-E. EXIT.
003690 
003700 910-ACUMULA-PRODUCTO SECTION.
003710     ADD VTPE-QUANTITY-SOLD (WKS-PR-IDX) TO
003720         WKS-GRAN-TOTAL-UNIDADES
003730     IF WKS-PR-IDX = 1
003740        MOVE VTPE-PRODUCT-NAME  (WKS-PR-IDX) TO
003750             WKS-MP-PRODUCT-NAME
003760        MOVE VTPE-QUANTITY-SOLD (WKS-PR-IDX) TO WKS-MP-QTY-SOLD
003770        COMPUTE WKS-MP-TOTAL-VENTAS =                             VP031222
003780                VTPE-UNIT-PRICE (WKS-PR-IDX) *                    VP031222
003790                VTPE-QUANTITY-SOLD (WKS-PR-IDX)                   VP031222
003800     ELSE
003810        IF VTPE-QUANTITY-SOLD (WKS-PR-IDX) > WKS-MP-QTY-SOLD
003820           MOVE VTPE-PRODUCT-NAME  (WKS-PR-IDX) TO
003830                WKS-MP-PRODUCT-NAME
003840           MOVE VTPE-QUANTITY-SOLD (WKS-PR-IDX) TO
003850                WKS-MP-QTY-SOLD
003860           COMPUTE WKS-MP-TOTAL-VENTAS =                          VP031222
003870                   VTPE-UNIT-PRICE (WKS-PR-IDX) *                 VP031222
003880                   VTPE-QUANTITY-SOLD (WKS-PR-IDX)                VP031222
003890        END-IF
003900     END-IF.
003910 910-ACUMULA-PRODUCTO-E. EXIT.
