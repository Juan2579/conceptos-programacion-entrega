000100******************************************************************
000110*                 M A E S T R O   D E   P R O D U C T O S
000120* COPY      : VTPRMA
000130* APLICACION: VENTAS
000140* PROPOSITO : LAYOUT DEL MAESTRO DE PRODUCTOS (ARCHIVO VTPRMA).
000150*             REGISTRO DE LARGO FIJO, CAMPOS SEPARADOS POR ";"
000160*             IGUAL QUE EL ARCHIVO PLANO RECIBIDO DE VENTAS.
000170* USADO POR : VTAP100 (FD), VTAP100/VTAP200 VIA COPY VTPETB.
000180******************************************************************
000190 01  VTPR-REGISTRO-PRODUCTO.
000200     05  VTPR-PRODUCT-ID           PIC 9(04).
000210     05  FILLER                    PIC X(01)  VALUE ';'.
000220     05  VTPR-PRODUCT-NAME         PIC X(40).
000230     05  FILLER                    PIC X(01)  VALUE ';'.
000240     05  VTPR-UNIT-PRICE           PIC 9(07)V99.
000250     05  FILLER                    PIC X(05)  VALUE SPACES.
000260 
000270*    IMAGEN CRUDA DEL REGISTRO, PARA TRANSCRIBIR EN EL AVISO
000280*    CUANDO EL REGISTRO NO PASA LAS VALIDACIONES DE CARGA.
000290 01  VTPR-IMAGEN-PRODUCTO REDEFINES VTPR-REGISTRO-PRODUCTO
000300                               PIC X(60).
