000100******************************************************************
000110*           R E P O R T E   D E   P R O D U C T O S
000120* COPY      : VTRPPR
000130* APLICACION: VENTAS
000140* PROPOSITO : LAYOUT DE SALIDA DEL REPORTE DE PRODUCTOS
000150*             (ARCHIVO VTRPPR), ORDENADO DESCENDENTE POR
000160*             UNIDADES VENDIDAS. CAMPOS SEPARADOS POR ";",
000170*             PRECIO CON PUNTO DECIMAL LITERAL A 2 POSICIONES.
000180******************************************************************
000190 01  VTRP-REGISTRO-REPORTE.
000200     05  VTRP-PRODUCT-NAME         PIC X(40).
000210     05  FILLER                    PIC X(01)  VALUE ';'.
000220     05  VTRP-UNIT-PRICE           PIC 9(07).99.
000230     05  FILLER                    PIC X(01)  VALUE ';'.
000240     05  VTRP-QUANTITY-SOLD        PIC 9(07).
