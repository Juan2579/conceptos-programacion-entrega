000100******************************************************************
000110* FECHA       : 14/08/1991                                       *
000120* PROGRAMADOR : MARTA ELENA OSORIO (MEOS)                        *
000130* APLICACION  : VENTAS                                           *
000140* PROGRAMA    : VTAP100                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : PROCESO PRINCIPAL DE VENTAS. CARGA EL MAESTRO DE *
000170*             : PRODUCTOS Y EL MAESTRO DE VENDEDORES EN TABLAS DE*
000180*             : MEMORIA, PROCESA LOS ARCHIVOS DE VENTA DE CADA   *
000190*             : VENDEDOR LISTADOS EN VTCTRL ACUMULANDO UNIDADES  *
000200*             : VENDIDAS POR PRODUCTO Y DINERO COBRADO POR       *
000210*             : VENDEDOR, Y LLAMA A VTAP200 PARA ORDENAR, EMITIR *
000220*             : LOS REPORTES Y LAS ESTADISTICAS DE LA CORRIDA.   *
000230* ARCHIVOS    : VTPRMA=E,VTVDMA=E,VTCTRL=E,VTVENT=E(DINAMICO)    *
000240* PROGRAMA(S) : VTAP200 (CALLED)                                 *
000250* ACCION (ES) : P=PROCESA                                        *
000260* INSTALADO   : 20/08/1991                                       *
000270* BPM/RATIONAL: 100231                                           *
000280* NOMBRE      : PROCESO DE VENTAS - CARGA Y ACUMULACION          *
000290******************************************************************
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.                    VTAP100.
000320 AUTHOR.                        MARTA ELENA OSORIO.
000330 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS-VENTAS.
000340 DATE-WRITTEN.                  14/08/1991.
000350 DATE-COMPILED.
000360 SECURITY.                      USO INTERNO DEL DEPARTAMENTO DE
000370                                 SISTEMAS. PROHIBIDA SU COPIA SIN
000380                                 AUTORIZACION.
000390******************************************************************
000400*                    B I T A C O R A   D E   C A M B I O S       *
000410*------------------------------------------------------------   *
000420* FECHA     PROGRAMADOR        TICKET    DESCRIPCION             *
000430*------------------------------------------------------------   *
000440* 14/08/91  MEOS (ORIGINAL)    100231    PRIMERA VERSION: CARGA   VT910814
000450*                                        DE MAESTROS Y ACUMULA-   VT910814
000460*                                        CION POR ARCHIVO UNICO   VT910814
000470*                                        DE VENTAS.               VT910814
000480* 02/03/92  MEOS               100455    SE AGREGA VTCTRL PARA    VT920302
000490*                                        PROCESAR VARIOS ARCHI-   VT920302
000500*                                        VOS DE VENTA POR CORRI-  VT920302
000510*                                        DA EN VEZ DE UNO SOLO.   VT920302
000520* 19/11/93  RPER               100812    SE AGREGA VALIDACION DE  VT931119
000530*                                        CAMPOS NO NUMERICOS EN   VT931119
000540*                                        LOS MAESTROS (AVISO Y    VT931119
000550*                                        SALTA EL REGISTRO).      VT931119
000560* 07/07/95  RPER               101190    SE CAMBIA ASIGNACION DE  VT950707
000570*                                        VTVENT A DINAMICA PARA   VT950707
000580*                                        SOPORTAR VARIOS NOMBRES  VT950707
000590*                                        DE ARCHIVO POR CORRIDA.  VT950707
000600* 23/05/97  JCAST              101674    SE AJUSTA ACUMULADOR DE  VT970523
000610*                                        DINERO COBRADO A 9(11)   VT970523
000620*                                        PARA EVITAR DESBORDE EN  VT970523
000630*                                        VENDEDORES DE ALTO       VT970523
000640*                                        VOLUMEN.                 VT970523
000650* 30/11/98  JCAST              102015    REVISION Y2K: NINGUN     VT981130
000660*                                        CAMPO DE FECHA EN ESTE   VT981130
000670*                                        PROGRAMA MANEJA AAAA;    VT981130
000680*                                        SE DEJA CONSTANCIA, NO   VT981130
000690*                                        SE REQUIRIO CAMBIO.      VT981130
000700* 11/04/00  DMORA              102390    SE AGREGA IMAGEN CRUDA   VT000411
000710*                                        DEL REGISTRO RECHAZADO   VT000411
000720*                                        AL MENSAJE DE AVISO.     VT000411
000730* 06/09/02  DMORA              102811    SE ESTANDARIZA MENSAJE   VT020906
000740*                                        DE AVISOS EN UNA SOLA    VT020906
000750*                                        RUTINA COMUN.            VT020906
000760* 14/10/03  LVEGA              103122    AUDITORIA INTERNA: SE    VT031014
000770*                                        AVISA CUANDO EL ARCHIVO  VT031014
000780*                                        DE VENTAS LLEGA VACIO O  VT031014
000790*                                        SIN ENCABEZADO VALIDO;   VT031014
000800*                                        SE SEPARAN LOS CONTADO-  VT031014
000810*                                        RES DE LINEA DE VTPRMA   VT031014
000820*                                        Y VTVDMA; SE RETIRAN     VT031014
000830*                                        VARIABLES DE CONTROL DE  VT031014
000840*                                        ARCHIVO NUNCA UTILIZADAS;VT031014
000850*                                        SE CORRIGE EL ANCHO DEL  VT031014
000860*                                        ACUMULADOR DE DINERO     VT031014
000870*                                        COBRADO POR VENDEDOR A   VT031014
000880*                                        9(11) SEGUN LO REGISTRADOVT031014
000890*                                        EN EL REQUERIMIENTO      VT031014
000900*                                        101674.                  VT031014
000910* 09/12/03  RSOTO              103188    SE CORRIGE 420-LEE-REG-  VT031209
000920*                                        ISTRO-VTVENT: UNA LINEA  VT031209
000930*                                        EN BLANCO DENTRO DEL DE- VT031209
000940*                                        TALLE SE TOMABA COMO FIN VT031209
000950*                                        DE ARCHIVO Y TRUNCABA EL VT031209
000960*                                        RESTO DE LAS VENTAS DEL  VT031209
000970*                                        VENDEDOR; AHORA SOLO EL  VT031209
000980*                                        READ AT END TERMINA EL   VT031209
000990*                                        ARCHIVO Y LA LINEA EN    VT031209
001000*                                        BLANCO SE IGNORA IGUAL   VT031209
001010*                                        QUE EN LOS MAESTROS. SE  VT031209
001020*                                        ENRUTAN LOS CONTADORES   VT031209
001030*                                        DE 000-MAIN POR WKS-MASK VT031209
001040*                                        ANTES DE DESPLEGARLOS.   VT031209
001050******************************************************************
001060 ENVIRONMENT DIVISION.
001070 CONFIGURATION SECTION.
001080 SPECIAL-NAMES.
001090     C01                    IS TOP-OF-FORM
001100     CLASS NUMERICA-VALIDA  IS "0" THRU "9".
001110 INPUT-OUTPUT SECTION.
001120 FILE-CONTROL.
001130******************************************************************
001140*              A R C H I V O S   D E   E N T R A D A
001150******************************************************************
001160     SELECT VTPRMA  ASSIGN   TO VTPRMA
001170            ORGANIZATION     IS LINE SEQUENTIAL
001180            FILE STATUS      IS FS-VTPRMA.
001190     SELECT VTVDMA  ASSIGN   TO VTVDMA
001200            ORGANIZATION     IS LINE SEQUENTIAL
001210            FILE STATUS      IS FS-VTVDMA.
001220     SELECT VTCTRL  ASSIGN   TO VTCTRL
001230            ORGANIZATION     IS LINE SEQUENTIAL
001240            FILE STATUS      IS FS-VTCTRL.
001250     SELECT VTVENT  ASSIGN   TO WKS-NOMBRE-VTVENT
001260            ORGANIZATION     IS LINE SEQUENTIAL
001270            FILE STATUS      IS FS-VTVENT.
001280 DATA DIVISION.
001290 FILE SECTION.
001300*1 -->MAESTRO DE PRODUCTOS
001310 FD  VTPRMA
001320     RECORDING MODE IS F.
001330     COPY VTPRMA.
001340*2 -->MAESTRO DE VENDEDORES
001350 FD  VTVDMA
001360     RECORDING MODE IS F.
001370     COPY VTVDMA.
001380*3 -->LISTA DE ARCHIVOS DE VENTA A PROCESAR EN LA CORRIDA
001390 FD  VTCTRL
001400     RECORDING MODE IS F.
001410     COPY VTCTRL.
001420*4 -->ARCHIVO DE VENTAS DEL VENDEDOR EN TURNO (ASIGNADO DINAMICO)
001430 FD  VTVENT
001440     RECORDING MODE IS F.
001450     COPY VTVTRN.
001460 
001470 WORKING-STORAGE SECTION.
001480******************************************************************
001490*          C O N T A D O R E S   I N D E P E N D I E N T E S     *
001500******************************************************************
001510 77  WKS-LINEA-VTPRMA                PIC 9(07) COMP  VALUE ZEROS.
001520 77  WKS-LINEA-VTVDMA                PIC 9(07) COMP  VALUE ZEROS.
001530 77  WKS-CNT-AVISOS                  PIC 9(07) COMP  VALUE ZEROS.
001540******************************************************************
001550*               C A M P O S    D E    T R A B A J O              *
001560******************************************************************
001570 01  WKS-CAMPOS-DE-TRABAJO.
001580     05  WKS-PROGRAMA               PIC X(08)         VALUE
001590                                                       "VTAP100".
001600     05  WKS-NOMBRE-VTVENT          PIC X(08)         VALUE
001610                                                       SPACES.
001620*    INDICADOR DE FIN DE ARCHIVO (UNO POR ARCHIVO DE ENTRADA)
001630     05  WKS-SWITCHES.
001640         10  WKS-FIN-VTPRMA         PIC X(01)  VALUE "N".
001650             88  WKS-EOF-VTPRMA                VALUE "S".
001660         10  WKS-FIN-VTVDMA         PIC X(01)  VALUE "N".
001670             88  WKS-EOF-VTVDMA                VALUE "S".
001680         10  WKS-FIN-VTCTRL         PIC X(01)  VALUE "N".
001690             88  WKS-EOF-VTCTRL                VALUE "S".
001700         10  WKS-FIN-VTVENT         PIC X(01)  VALUE "N".
001710             88  WKS-EOF-VTVENT                VALUE "S".
001720         10  WKS-VTVENT-OK          PIC X(01)  VALUE "N".
001730             88  WKS-VTVENT-VALIDO             VALUE "S".
001740         10  WKS-PRIMER-REGISTRO    PIC X(01)  VALUE "S".
001750             88  WKS-ES-ENCABEZADO             VALUE "S".
001760******************************************************************
001770*        C O N T A D O R E S   Y   A C U M U L A D O R E S       *
001780******************************************************************
001790     05  WKS-CNT-PRODUCTOS          PIC 9(05) COMP  VALUE ZEROS.
001800     05  WKS-CNT-VENDEDORES         PIC 9(05) COMP  VALUE ZEROS.
001810     05  WKS-CNT-ARCHIVOS-VTA       PIC 9(05) COMP  VALUE ZEROS.
001820     05  WKS-SALE-AMOUNT            PIC S9(09)V99   VALUE ZEROS.
001830     05  WKS-VENDEDOR-INDICE        PIC 9(05) COMP  VALUE ZEROS.
001840     05  WKS-MASK                   PIC Z,ZZZ,ZZ9.
001850******************************************************************
001860*              A R E A   D E   A V I S O S   ( W A R N )         *
001870******************************************************************
001880     05  WKS-AVISO.
001890         10  WKS-AVISO-ARCHIVO      PIC X(08)  VALUE SPACES.
001900         10  FILLER                 PIC X(01)  VALUE ":".
001910         10  WKS-AVISO-LINEA        PIC ZZZZZZ9.
001920         10  FILLER                 PIC X(01)  VALUE ":".
001930         10  WKS-AVISO-TEXTO        PIC X(50)  VALUE SPACES.
001940 
001950******************************************************************
001960*       T A B L A   D E   P R O D U C T O S   E N   M E M O R I A
001970******************************************************************
001980 01  WKS-TABLA-PRODUCTOS.
001990     05  VTPE-CNT-PRODUCTOS         PIC 9(05) COMP  VALUE ZEROS.
002000     COPY VTPETB.
002010 
002020******************************************************************
002030*      T A B L A   D E   V E N D E D O R E S   E N   M E M O R I A
002040******************************************************************
002050 01  WKS-TABLA-VENDEDORES.
002060     05  VTVE-CNT-VENDEDORES        PIC 9(05) COMP  VALUE ZEROS.
002070     COPY VTVETB.
002080 
002090******************************************************************
002100*        V A R I A B L E S   D E   F I L E   S T A T U S          *
002110******************************************************************
002120 01  FS-VTPRMA                      PIC 9(02)       VALUE ZEROS.
002130 01  FS-VTVDMA                      PIC 9(02)       VALUE ZEROS.
002140 01  FS-VTCTRL                      PIC 9(02)       VALUE ZEROS.
002150 01  FS-VTVENT                      PIC 9(02)       VALUE ZEROS.
002160******************************************************************
002170 PROCEDURE DIVISION.
002180 000-MAIN SECTION.
002190     PERFORM 100-ABRIR-ARCHIVOS-FIJOS
002200     PERFORM 200-CARGA-VTPRMA    UNTIL WKS-EOF-VTPRMA
002210     MOVE ZEROS                 TO WKS-MASK                       VT031209
002220     MOVE WKS-CNT-PRODUCTOS      TO WKS-MASK                      VT031209
002230     DISPLAY "VTAP100: PRODUCTOS CARGADOS ....: " WKS-MASK        VT031209
002240     PERFORM 300-CARGA-VTVDMA    UNTIL WKS-EOF-VTVDMA
002250     MOVE ZEROS                 TO WKS-MASK                       VT031209
002260     MOVE WKS-CNT-VENDEDORES     TO WKS-MASK                      VT031209
002270     DISPLAY "VTAP100: VENDEDORES CARGADOS ...: " WKS-MASK        VT031209
002280     PERFORM 400-PROCESA-VTCTRL  UNTIL WKS-EOF-VTCTRL
002290     MOVE ZEROS                 TO WKS-MASK                       VT031209
002300     MOVE WKS-CNT-ARCHIVOS-VTA   TO WKS-MASK                      VT031209
002310     DISPLAY "VTAP100: ARCHIVOS DE VENTA PROC .: " WKS-MASK       VT031209
002320     PERFORM 800-CIERRA-ARCHIVOS-FIJOS
002330     CALL "VTAP200" USING WKS-TABLA-PRODUCTOS,
002340                           WKS-TABLA-VENDEDORES
002350     STOP RUN.
002360 000-MAIN-E. EXIT.
002370 
002380*APERTURA Y VALIDACION DE ARCHIVOS FIJOS DE LA CORRIDA
002390 100-ABRIR-ARCHIVOS-FIJOS SECTION.
002400     OPEN INPUT VTPRMA, VTVDMA, VTCTRL
002410 
002420     IF FS-VTPRMA NOT = 0 OR FS-VTVDMA NOT = 0 OR FS-VTCTRL NOT = 0
002430        DISPLAY "***********************************************"
002440        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE LA CORRIDA      *"
002450        DISPLAY "***********************************************"
002460        DISPLAY "* FILE STATUS DEL ARCHIVO VTPRMA : " FS-VTPRMA
002470        DISPLAY "* FILE STATUS DEL ARCHIVO VTVDMA : " FS-VTVDMA
002480        DISPLAY "* FILE STATUS DEL ARCHIVO VTCTRL : " FS-VTCTRL
002490        DISPLAY "***********************************************"
002500        MOVE 91 TO RETURN-CODE
002510        STOP RUN
002520     END-IF.
002530 100-ABRIR-ARCHIVOS-FIJOS-E. EXIT.
002540 
002550*CARGA DEL MAESTRO DE PRODUCTOS EN TABLA DE MEMORIA. REGISTROS
002560*QUE NO PASAN VALIDACION SE AVISAN Y SE SALTAN, NUNCA ABORTAN
002570*LA CORRIDA (REQUERIMIENTO 100812).
002580 200-CARGA-VTPRMA SECTION.
002590     READ VTPRMA
002600        AT END SET WKS-EOF-VTPRMA TO TRUE
002610     END-READ
002620 
002630     IF NOT WKS-EOF-VTPRMA
002640        ADD 1 TO WKS-LINEA-VTPRMA                                 VT031014
002650        IF VTPR-REGISTRO-PRODUCTO = SPACES
002660           CONTINUE
002670        ELSE
002680           IF VTPR-PRODUCT-ID IS NUMERIC AND
002690              VTPR-UNIT-PRICE IS NUMERIC
002700              ADD 1 TO WKS-CNT-PRODUCTOS
002710              MOVE VTPR-PRODUCT-ID   TO VTPE-PRODUCT-ID
002720                                        (WKS-CNT-PRODUCTOS)
002730              MOVE VTPR-PRODUCT-NAME TO VTPE-PRODUCT-NAME
002740                                        (WKS-CNT-PRODUCTOS)
002750              MOVE VTPR-UNIT-PRICE   TO VTPE-UNIT-PRICE
002760                                        (WKS-CNT-PRODUCTOS)
002770              MOVE ZEROS             TO VTPE-QUANTITY-SOLD
002780                                        (WKS-CNT-PRODUCTOS)
002790              MOVE WKS-CNT-PRODUCTOS TO VTPE-CNT-PRODUCTOS
002800           ELSE
002810              MOVE "VTPRMA"               TO WKS-AVISO-ARCHIVO
002820              MOVE WKS-LINEA-VTPRMA       TO WKS-AVISO-LINEA      VT031014
002830              MOVE "PRODUCTO ID O PRECIO NO NUMERICO, SE IGNORA"
002840                                          TO WKS-AVISO-TEXTO
002850              PERFORM 900-DOCUMENTAR-AVISO
002860           END-IF
002870        END-IF
002880     END-IF.
002890 200-CARGA-VTPRMA-E. EXIT.
002900 
002910*CARGA DEL MAESTRO DE VENDEDORES EN TABLA DE MEMORIA. MISMA
002920*POLITICA DE AVISO Y SALTO QUE EL MAESTRO DE PRODUCTOS.
002930 300-CARGA-VTVDMA SECTION.
002940     READ VTVDMA
002950        AT END SET WKS-EOF-VTVDMA TO TRUE
002960     END-READ
002970 
002980     IF NOT WKS-EOF-VTVDMA
002990        ADD 1 TO WKS-LINEA-VTVDMA                                 VT031014
003000        IF VTVD-REGISTRO-VENDEDOR = SPACES
003010           CONTINUE
003020        ELSE
003030           IF VTVD-DOC-NUMBER IS NUMERIC
003040              ADD 1 TO WKS-CNT-VENDEDORES
003050              MOVE VTVD-DOC-TYPE     TO VTVE-DOC-TYPE
003060                                        (WKS-CNT-VENDEDORES)
003070              MOVE VTVD-DOC-NUMBER   TO VTVE-DOC-NUMBER
003080                                        (WKS-CNT-VENDEDORES)
003090              MOVE VTVD-GIVEN-NAMES  TO VTVE-GIVEN-NAMES
003100                                        (WKS-CNT-VENDEDORES)
003110              MOVE VTVD-SURNAMES     TO VTVE-SURNAMES
003120                                        (WKS-CNT-VENDEDORES)
003130              MOVE ZEROS             TO VTVE-MONEY-COLLECTED
003140                                        (WKS-CNT-VENDEDORES)
003150              MOVE SPACES            TO VTVE-NOMBRE-COMPLETO
003160                                        (WKS-CNT-VENDEDORES)
003170              MOVE WKS-CNT-VENDEDORES TO VTVE-CNT-VENDEDORES
003180           ELSE
003190              MOVE "VTVDMA"               TO WKS-AVISO-ARCHIVO
003200              MOVE WKS-LINEA-VTVDMA       TO WKS-AVISO-LINEA      VT031014
003210              MOVE "NUMERO DE DOCUMENTO NO NUMERICO, SE IGNORA"
003220                                          TO WKS-AVISO-TEXTO
003230              PERFORM 900-DOCUMENTAR-AVISO
003240           END-IF
003250        END-IF
003260     END-IF.
003270 300-CARGA-VTVDMA-E. EXIT.
003280 
003290*LEE UNA ENTRADA DE VTCTRL (NOMBRE DE ARCHIVO DE VENTAS A
003300*PROCESAR) Y DISPARA EL PROCESO DE ESE ARCHIVO COMPLETO
003310*(REQUERIMIENTO 100455).
003320 400-PROCESA-VTCTRL SECTION.
003330     READ VTCTRL
003340        AT END SET WKS-EOF-VTCTRL TO TRUE
003350     END-READ
003360 
003370     IF NOT WKS-EOF-VTCTRL
003380        IF VTCT-NOMBRE-ARCHIVO NOT = SPACES
003390           MOVE VTCT-NOMBRE-ARCHIVO TO WKS-NOMBRE-VTVENT
003400           PERFORM 410-PROCESA-ARCHIVO-VTVENT
003410           ADD 1 TO WKS-CNT-ARCHIVOS-VTA
003420        END-IF
003430     END-IF.
003440 400-PROCESA-VTCTRL-E. EXIT.
003450 
003460*ABRE, PROCESA ENCABEZADO Y DETALLE, Y CIERRA UN ARCHIVO DE
003470*VENTAS DE UN SOLO VENDEDOR (ASIGNADO DINAMICAMENTE EN
003480*WKS-NOMBRE-VTVENT, REQUERIMIENTO 101190).
003490*14/10/03 LVEGA (103122): SI EL ARCHIVO ABRE BIEN PERO VIENE      VT031014
003500*VACIO O CON EL ENCABEZADO EN BLANCO, ANTES NO SE AVISABA NADA;   VT031014
003510*AHORA SE DOCUMENTA COMO CUALQUIER OTRO ARCHIVO IGNORADO.        VT031014
003520 410-PROCESA-ARCHIVO-VTVENT SECTION.
003530     MOVE "N"     TO WKS-FIN-VTVENT
003540     MOVE "S"     TO WKS-PRIMER-REGISTRO
003550     MOVE "N"     TO WKS-VTVENT-OK
003560 
003570     OPEN INPUT VTVENT
003580 
003590     IF FS-VTVENT NOT = 0
003600        MOVE WKS-NOMBRE-VTVENT      TO WKS-AVISO-ARCHIVO
003610        MOVE ZEROS                  TO WKS-AVISO-LINEA
003620        MOVE "NO SE PUDO ABRIR EL ARCHIVO DE VENTAS, SE IGNORA"
003630                                     TO WKS-AVISO-TEXTO
003640        PERFORM 900-DOCUMENTAR-AVISO
003650     ELSE
003660        PERFORM 420-LEE-REGISTRO-VTVENT
003670        IF WKS-EOF-VTVENT AND WKS-ES-ENCABEZADO                   VT031014
003680           MOVE WKS-NOMBRE-VTVENT      TO WKS-AVISO-ARCHIVO       VT031014
003690           MOVE ZEROS                  TO WKS-AVISO-LINEA         VT031014
003700           MOVE "ARCHIVO VACIO O SIN ENCABEZADO VALIDO, SE IGNORA"VT031014
003710                                        TO WKS-AVISO-TEXTO        VT031014
003720           PERFORM 900-DOCUMENTAR-AVISO                           VT031014
003730        END-IF                                                    VT031014
003740        PERFORM 425-PROCESA-REGISTRO-VTVENT
003750                THRU 425-PROCESA-REGISTRO-VTVENT-E
003760                UNTIL WKS-EOF-VTVENT
003770        CLOSE VTVENT
003780     END-IF.
003790 410-PROCESA-ARCHIVO-VTVENT-E. EXIT.
003800 
003810*DESPACHA UN REGISTRO YA LEIDO DE VTVENT (ENCABEZADO O DETALLE)
003820*Y DEJA LEIDO EL SIGUIENTE PARA LA PROXIMA VUELTA.
003830 425-PROCESA-REGISTRO-VTVENT SECTION.
003840     IF WKS-ES-ENCABEZADO
003850        PERFORM 430-VALIDA-ENCABEZADO-VTVENT
003860     ELSE
003870        IF WKS-VTVENT-VALIDO AND VTVT-DETALLE-VENTA NOT = SPACES  VT031209
003880           PERFORM 440-PROCESA-DETALLE-VTVENT
003890        END-IF
003900     END-IF
003910     PERFORM 420-LEE-REGISTRO-VTVENT.
003920 425-PROCESA-REGISTRO-VTVENT-E. EXIT.
003930 
003940*14/12/03 RSOTO (103188): UNA LINEA EN BLANCO YA NO SE TOMA       VT031209
003950*COMO FIN DE ARCHIVO; SOLO EL READ AT END TERMINA LA LECTURA.     VT031209
003960*LA LINEA EN BLANCO PASA A 425-PROCESA-REGISTRO-VTVENT, QUE       VT031209
003970*LA IGNORA SIN AVISO (ENCABEZADO EN BLANCO SIGUE QUEDANDO         VT031209
003980*COMO "MALFORMADO" EN 430; DETALLE EN BLANCO SE SALTA).           VT031209
003990 420-LEE-REGISTRO-VTVENT SECTION.
004000     READ VTVENT
004010        AT END SET WKS-EOF-VTVENT TO TRUE
004020     END-READ.
004030 420-LEE-REGISTRO-VTVENT-E. EXIT.
004040 
004050*VALIDA EL ENCABEZADO (PRIMER REGISTRO) DEL ARCHIVO DE VENTAS:
004060*EL DOC-NUMBER DEBE SER NUMERICO Y DEBE EXISTIR EN LA TABLA DE
004070*VENDEDORES. SI NO, SE IGNORA TODO EL ARCHIVO (LA CORRIDA NO
004080*VUELVE A LEER ESTE ARCHIVO PORQUE WKS-VTVENT-OK QUEDA EN "N").
004090 430-VALIDA-ENCABEZADO-VTVENT SECTION.
004100     MOVE "N" TO WKS-PRIMER-REGISTRO
004110     IF VTVT-H-DOC-NUMBER IS NUMERIC
004120        SET WKS-VD-IDX TO 1
004130        SEARCH VTVE-TABLA
004140           AT END
004150              MOVE WKS-NOMBRE-VTVENT      TO WKS-AVISO-ARCHIVO
004160              MOVE 1                      TO WKS-AVISO-LINEA
004170              MOVE "VENDEDOR NO ENCONTRADO, SE IGNORA ARCHIVO"
004180                                           TO WKS-AVISO-TEXTO
004190              PERFORM 900-DOCUMENTAR-AVISO
004200           WHEN VTVE-DOC-NUMBER (WKS-VD-IDX) =
004210                VTVT-H-DOC-NUMBER
004220              MOVE "S"             TO WKS-VTVENT-OK
004230              SET WKS-VENDEDOR-INDICE TO WKS-VD-IDX
004240        END-SEARCH
004250     ELSE
004260        MOVE WKS-NOMBRE-VTVENT      TO WKS-AVISO-ARCHIVO
004270        MOVE 1                      TO WKS-AVISO-LINEA
004280        MOVE "DOCUMENTO DE ENCABEZADO NO NUMERICO, SE IGNORA"
004290                                     TO WKS-AVISO-TEXTO
004300        PERFORM 900-DOCUMENTAR-AVISO
004310     END-IF.
004320 430-VALIDA-ENCABEZADO-VTVENT-E. EXIT.
004330 
004340*PROCESA UNA LINEA DE DETALLE: BUSCA EL PRODUCTO, ACUMULA
004350*UNIDADES VENDIDAS EN LA TABLA DE PRODUCTOS Y DINERO COBRADO EN
004360*LA TABLA DE VENDEDORES. PRODUCTO DESCONOCIDO SE AVISA Y SE
004370*SALTA SOLO ESA LINEA (EL RESTO DEL ARCHIVO SIGUE PROCESANDO).
004380 440-PROCESA-DETALLE-VTVENT SECTION.
004390     IF VTVT-D-PRODUCT-ID IS NUMERIC AND VTVT-D-QUANTITY IS NUMERIC
004400        SET WKS-PR-IDX TO 1
004410        SEARCH VTPE-TABLA
004420           AT END
004430              MOVE WKS-NOMBRE-VTVENT      TO WKS-AVISO-ARCHIVO
004440              MOVE ZEROS                  TO WKS-AVISO-LINEA
004450              MOVE "PRODUCTO NO ENCONTRADO, SE IGNORA LA LINEA"
004460                                           TO WKS-AVISO-TEXTO
004470              PERFORM 900-DOCUMENTAR-AVISO
004480           WHEN VTPE-PRODUCT-ID (WKS-PR-IDX) = VTVT-D-PRODUCT-ID
004490              ADD VTVT-D-QUANTITY TO
004500                  VTPE-QUANTITY-SOLD (WKS-PR-IDX)
004510              COMPUTE WKS-SALE-AMOUNT =
004520                  VTPE-UNIT-PRICE (WKS-PR-IDX) * VTVT-D-QUANTITY
004530              ADD WKS-SALE-AMOUNT TO
004540                  VTVE-MONEY-COLLECTED (WKS-VENDEDOR-INDICE)
004550        END-SEARCH
004560     ELSE
004570        MOVE WKS-NOMBRE-VTVENT      TO WKS-AVISO-ARCHIVO
004580        MOVE ZEROS                  TO WKS-AVISO-LINEA
004590        MOVE "PRODUCTO O CANTIDAD NO NUMERICO, SE IGNORA LINEA"
004600                                     TO WKS-AVISO-TEXTO
004610        PERFORM 900-DOCUMENTAR-AVISO
004620     END-IF.
004630 440-PROCESA-DETALLE-VTVENT-E. EXIT.
004640 
004650*RUTINA UNICA DE AVISOS (REQUERIMIENTO 102811). TODA VALIDACION
004660*FALLIDA PASA POR AQUI; LA CORRIDA NUNCA SE DETIENE POR DATOS
004670*MAL FORMADOS.
004680 900-DOCUMENTAR-AVISO SECTION.
004690     ADD 1 TO WKS-CNT-AVISOS
004700     DISPLAY "*** AVISO VTAP100 ***: " WKS-AVISO.
004710 900-DOCUMENTAR-AVISO-E. EXIT.
004720 
004730 800-CIERRA-ARCHIVOS-FIJOS SECTION.
004740     CLOSE VTPRMA, VTVDMA, VTCTRL.
004750 800-CIERRA-ARCHIVOS-FIJOS-E. EXIT.
