000100******************************************************************
000110*             A R C H I V O   D E   V E N T A S   (V T V E N T)
000120* COPY      : VTVTRN
000130* APLICACION: VENTAS
000140* PROPOSITO : LAYOUT DEL ARCHIVO DE TRANSACCIONES DE VENTA DE UN
000150*             VENDEDOR (ARCHIVO VTVENT, ASIGNADO DINAMICAMENTE).
000160*             PRIMER REGISTRO = ENCABEZADO (IDENTIFICA AL
000170*             VENDEDOR); RESTO = DETALLE DE VENTA. AMBOS COMPARTEN
000180*             LA MISMA AREA DE ALMACENAMIENTO (REDEFINES) PORQUE
000190*             EL ARCHIVO ES LINE SEQUENTIAL DE UN SOLO FORMATO.
000200******************************************************************
000210 01  VTVT-ENCABEZADO-VENTA.
000220     05  VTVT-H-DOC-TYPE           PIC X(25).
000230     05  FILLER                    PIC X(01)  VALUE ';'.
000240     05  VTVT-H-DOC-NUMBER         PIC 9(10).
000250     05  FILLER                    PIC X(10)  VALUE SPACES.
000260 
000270 01  VTVT-DETALLE-VENTA REDEFINES VTVT-ENCABEZADO-VENTA.
000280     05  VTVT-D-PRODUCT-ID         PIC 9(04).
000290     05  FILLER                    PIC X(01)  VALUE ';'.
000300     05  VTVT-D-QUANTITY           PIC 9(04).
000310     05  FILLER                    PIC X(01)  VALUE ';'.
000320     05  FILLER                    PIC X(36)  VALUE SPACES.
