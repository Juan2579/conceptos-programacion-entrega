000100******************************************************************
000110*                 M A E S T R O   D E   V E N D E D O R E S
000120* COPY      : VTVDMA
000130* APLICACION: VENTAS
000140* PROPOSITO : LAYOUT DEL MAESTRO DE VENDEDORES (ARCHIVO VTVDMA).
000150*             REGISTRO DE LARGO FIJO, CAMPOS SEPARADOS POR ";"
000160*             IGUAL QUE EL ARCHIVO PLANO RECIBIDO DE VENTAS.
000170* USADO POR : VTAP100 (FD), VTAP100/VTAP200 VIA COPY VTVETB.
000180******************************************************************
000190 01  VTVD-REGISTRO-VENDEDOR.
000200     05  VTVD-DOC-TYPE             PIC X(25).
000210     05  FILLER                    PIC X(01)  VALUE ';'.
000220     05  VTVD-DOC-NUMBER           PIC 9(10).
000230     05  FILLER                    PIC X(01)  VALUE ';'.
000240     05  VTVD-GIVEN-NAMES          PIC X(20).
000250     05  FILLER                    PIC X(01)  VALUE ';'.
000260     05  VTVD-SURNAMES             PIC X(30).
000270     05  FILLER                    PIC X(05)  VALUE SPACES.
000280 
000290*    IMAGEN CRUDA DEL REGISTRO, PARA TRANSCRIBIR EN EL AVISO
000300*    CUANDO EL REGISTRO NO PASA LAS VALIDACIONES DE CARGA.
000310 01  VTVD-IMAGEN-VENDEDOR REDEFINES VTVD-REGISTRO-VENDEDOR
000320                               PIC X(93).
