000100******************************************************************
000110*           R E P O R T E   D E   V E N D E D O R E S
000120* COPY      : VTRPVD
000130* APLICACION: VENTAS
000140* PROPOSITO : LAYOUT DE SALIDA DEL REPORTE DE VENDEDORES
000150*             (ARCHIVO VTRPVD), ORDENADO DESCENDENTE POR EL
000160*             MONTO COBRADO. CAMPOS SEPARADOS POR ";", MONTO
000170*             CON PUNTO DECIMAL LITERAL A 2 POSICIONES.
000180******************************************************************
000190 01  VTRV-REGISTRO-REPORTE.
000200     05  VTRV-GIVEN-NAMES          PIC X(20).
000210     05  FILLER                    PIC X(01)  VALUE ';'.
000220     05  VTRV-SURNAMES             PIC X(30).
000230     05  FILLER                    PIC X(01)  VALUE ';'.
000240     05  VTRV-MONEY-COLLECTED      PIC 9(09).99.
