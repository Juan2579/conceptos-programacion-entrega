000100******************************************************************
000110*      T A B L A   D E   V E N D E D O R E S   E N   M E M O R I A
000120* COPY      : VTVETB
000130* APLICACION: VENTAS
000140* PROPOSITO : CUERPO (OCCURS) DE LA TABLA DE VENDEDORES QUE
000150*             VTAP100 ARMA AL CARGAR VTVDMA Y QUE VTAP200 RECIBE
000160*             POR LINKAGE PARA ORDENAR Y REPORTAR. EL NIVEL 01
000170*             ENVOLVENTE Y EL CONTADOR VTVE-CNT-VENDEDORES LOS
000180*             DECLARA CADA PROGRAMA; ESTE COPY SOLO TRAE EL
000190*             OCCURS PARA QUE EL LAYOUT NUNCA DIFIERA.
000200* VTVE-NOMBRE-COMPLETO SE ARMA EN VTAP200 ANTES DE ORDENAR
000210*             (NOMBRES + UN ESPACIO + APELLIDOS, SIN BLANCOS
000220*             FINALES).
000230******************************************************************
000240     05  VTVE-TABLA OCCURS 1 TO 500 TIMES
000250                    DEPENDING ON VTVE-CNT-VENDEDORES
000260                    INDEXED BY WKS-VD-IDX.
000270         10  VTVE-DOC-TYPE             PIC X(25).
000280         10  VTVE-DOC-NUMBER           PIC 9(10).
000290         10  VTVE-GIVEN-NAMES          PIC X(20).
000300         10  VTVE-SURNAMES             PIC X(30).
000310         10  VTVE-MONEY-COLLECTED      PIC 9(11)V99.
000320         10  VTVE-NOMBRE-COMPLETO      PIC X(51).
000330         10  FILLER                    PIC X(05)  VALUE SPACES.
