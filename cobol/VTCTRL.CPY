000100******************************************************************
000110*        A R C H I V O   D E   C O N T R O L   D E   V E N T A S
000120* COPY      : VTCTRL
000130* APLICACION: VENTAS
000140* PROPOSITO : LISTA DE ARCHIVOS DE VENTAS A PROCESAR EN LA
000150*             CORRIDA (UN NOMBRE DE ARCHIVO POR REGISTRO). VTAP100
000160*             LEE ESTE ARCHIVO EN VEZ DE EXPLORAR UN DIRECTORIO,
000170*             YA QUE EL JOB DE BATCH NO BUSCA EN DISCO.
000180******************************************************************
000190 01  VTCT-REGISTRO-CONTROL.
000200     05  VTCT-NOMBRE-ARCHIVO       PIC X(08).
000210     05  FILLER                    PIC X(20)  VALUE SPACES.
