000100******************************************************************
000110*        T A B L A   D E   P R O D U C T O S   E N   M E M O R I A
000120* COPY      : VTPETB
000130* APLICACION: VENTAS
000140* PROPOSITO : CUERPO (OCCURS) DE LA TABLA DE PRODUCTOS QUE
000150*             VTAP100 ARMA AL CARGAR VTPRMA Y QUE VTAP200 RECIBE
000160*             POR LINKAGE PARA ORDENAR Y REPORTAR. EL NIVEL 01
000170*             ENVOLVENTE Y EL CONTADOR VTPE-CNT-PRODUCTOS LOS
000180*             DECLARA CADA PROGRAMA; ESTE COPY SOLO TRAE EL
000190*             OCCURS PARA QUE EL LAYOUT NUNCA DIFIERA.
000200******************************************************************
000210     05  VTPE-TABLA OCCURS 1 TO 500 TIMES
000220                    DEPENDING ON VTPE-CNT-PRODUCTOS
000230                    INDEXED BY WKS-PR-IDX.
000240         10  VTPE-PRODUCT-ID       PIC 9(04).
000250         10  VTPE-PRODUCT-NAME     PIC X(40).
000260         10  VTPE-UNIT-PRICE       PIC 9(07)V99.
000270         10  VTPE-QUANTITY-SOLD    PIC 9(07) COMP.
000280         10  FILLER                PIC X(05)  VALUE SPACES.
